000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARCT.
000300 AUTHOR. J. RAMOS RUIZ.
000400 INSTALLATION. NATURGY WORKSHOP - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 09/02/1988.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    CARGA DE CONTRATOS                                         *
001000*    - LEE EL ARCHIVO DE CONTRATOS (CSV, QSAM)                  *
001100*    - DEBE CORRER DESPUES DE PGMCARME (FK CONTRA TBMEDIDO)     *
001200*    - EN MODO SEMILLA (UPSI-1 OFF) UN MEDIDOR INEXISTENTE      *
001300*      ABORTA TODO EL LOTE                                     *
001400*    - EN MODO IMPORTACION (UPSI-1 ON) UN MEDIDOR INEXISTENTE   *
001500*      SOLO RECHAZA LA FILA Y CONTINUA                         *
001600*    - DESCARTA DUPLICADOS CONTRA TBCONTRA                     *
001700******************************************************************
001800* BITACORA DE CAMBIOS
001900* ----------------------------------------------------------
002000* 09/02/1988  JRR  0000  ALTA INICIAL DEL PROGRAMA
002100* 18/04/1988  JRR  0009  VALIDA TIPO DE CONTRATO FIXED/FLAT
002200* 30/10/1990  DCH  0017  ABORTA LOTE SI FALTA MEDIDOR (SEMILLA)
002300* 12/03/1993  DCH  0026  AGREGA CONTEO DE RECHAZADOS POR FK
002400* 19/08/1998  JRR  0041  REVISION Y2K - FECHAS A 4 DIGITOS      CR19883
002500* 05/01/1999  JRR  0042  REVISION Y2K - PRUEBAS DE CORTE DE ANIO CR19884
002600* 14/06/2000  SLM  0055  VALIDA CICLO DE FACTURACION = MONTHLY
002700* 30/06/2009  DCH  0071  AGREGA CAMPOS DE TARIFA PLANA (REQ-0231)
002800* 22/02/2011  SLM  0083  PARSEO DE IMPORTES CON PUNTO DECIMAL
002900* 08/05/2013  JRR  0095  AJUSTE MENSAJE DE ERROR FK EN IMPORT
003000******************************************************************
003100
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-1 ON  STATUS IS SW-MODO-IMPORTACION
003900            OFF STATUS IS SW-MODO-SEMILLA.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CTRENT ASSIGN TO DDCTRENT
004400     FILE STATUS IS FS-CTRENT.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  CTRENT
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  REG-CTRENT               PIC X(300).
005400
005500 WORKING-STORAGE SECTION.
005600*=======================*
005700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005800
005900*----------- ARCHIVOS ------------------------------------------
006000 77  FS-CTRENT                PIC XX      VALUE SPACES.
006100     88  FS-CTRENT-FIN                    VALUE '10'.
006200
006300 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
006400     88  WS-FIN-LECTURA                   VALUE 'Y'.
006500     88  WS-NO-FIN-LECTURA                VALUE 'N'.
006600
006700 77  WS-PRIMERA-LINEA         PIC X       VALUE 'S'.
006800     88  WS-ES-CABECERA                   VALUE 'S'.
006900     88  WS-NO-ES-CABECERA                VALUE 'N'.
007000
007100*----------- SQL ----------------------------------------------
007200 77  WS-SQLCODE-ED            PIC -ZZZZZZZZ9.
007300 77  NOT-FOUND                PIC S9(9) COMP VALUE +100.
007400
007500*----------- CONTADORES (COMP) ----------------------------------
007600 01  WS-CONTADORES.
007700     05  WS-CANT-LEIDOS       PIC 9(05)   COMP VALUE ZERO.
007800     05  WS-CANT-INSERT       PIC 9(05)   COMP VALUE ZERO.
007900     05  WS-CANT-DUPLIC       PIC 9(05)   COMP VALUE ZERO.
008000     05  WS-CANT-SINMED       PIC 9(05)   COMP VALUE ZERO.
008100     05  WS-CANT-ERRORES      PIC 9(05)   COMP VALUE ZERO.
008200 77  WS-CONT-EDIT             PIC ZZ,ZZ9.
008300
008400 77  WS-MENSAJE-ERROR         PIC X(40)   VALUE SPACES.
008500
008600*---- CAMPOS RECIBIDOS DE LA LINEA CSV DE CONTRATOS -------------
008700 01  WS-CSV-CONTRATO.
008800     05  WS-CTR-ID-ENT        PIC X(20)   VALUE SPACES.
008900     05  WS-CTR-MED-ENT       PIC X(20)   VALUE SPACES.
009000     05  WS-CTR-CLI-ENT       PIC X(20)   VALUE SPACES.
009100     05  WS-CTR-NOM-ENT       PIC X(60)   VALUE SPACES.
009200     05  WS-CTR-NIF-ENT       PIC X(20)   VALUE SPACES.
009300     05  WS-CTR-MAIL-ENT      PIC X(60)   VALUE SPACES.
009400     05  WS-CTR-TIPO-ENT      PIC X(05)   VALUE SPACES.
009500     05  WS-CTR-ALTA-TXT      PIC X(10)   VALUE SPACES.
009600     05  WS-CTR-BAJA-TXT      PIC X(10)   VALUE SPACES.
009700     05  WS-CTR-CICLO-ENT     PIC X(10)   VALUE SPACES.
009800     05  WS-CTR-CUOTA-TXT     PIC X(12)   VALUE SPACES.
009900     05  WS-CTR-KWHINC-TXT    PIC X(12)   VALUE SPACES.
010000     05  WS-CTR-PREXC-TXT     PIC X(12)   VALUE SPACES.
010100     05  WS-CTR-PRKWH-TXT     PIC X(12)   VALUE SPACES.
010200     05  WS-CTR-TASA-TXT      PIC X(10)   VALUE SPACES.
010300     05  WS-CTR-IBAN-ENT      PIC X(34)   VALUE SPACES.
010400
010500*---- FECHAS: AAAA-MM-DD TEXTO -> AAAAMMDD NUMERICO -------------
010600 01  WS-FECALTA-PARTES.
010700     05  WS-FA-AAAA           PIC X(04).
010800     05  FILLER               PIC X(01).
010900     05  WS-FA-MM             PIC X(02).
011000     05  FILLER               PIC X(01).
011100     05  WS-FA-DD             PIC X(02).
011200 01  WS-FECALTA-8             PIC X(08)   VALUE ZEROS.
011300 01  WS-FECALTA-8-R REDEFINES WS-FECALTA-8 PIC 9(08).
011400
011500 01  WS-FECBAJA-PARTES.
011600     05  WS-FB-AAAA           PIC X(04).
011700     05  FILLER               PIC X(01).
011800     05  WS-FB-MM             PIC X(02).
011900     05  FILLER               PIC X(01).
012000     05  WS-FB-DD             PIC X(02).
012100 01  WS-FECBAJA-8             PIC X(08)   VALUE ZEROS.
012200 01  WS-FECBAJA-8-R REDEFINES WS-FECBAJA-8 PIC 9(08).
012300
012400*---- IMPORTES: TEXTO CON PUNTO -> ENTERO + DECIMAL -------------
012500 01  WS-CUOTA-COMBO.
012600     05  WS-CUOTA-ENT         PIC 9(07).
012700     05  WS-CUOTA-FRA         PIC 9(02).
012800 01  WS-CUOTA-COMBO-V REDEFINES WS-CUOTA-COMBO PIC 9(07)V9(02).
012900
013000 01  WS-KWHINC-COMBO.
013100     05  WS-KWHINC-ENT        PIC 9(07).
013200     05  WS-KWHINC-FRA        PIC 9(03).
013300 01  WS-KWHINC-COMBO-V REDEFINES WS-KWHINC-COMBO PIC 9(07)V9(03).
013400
013500 01  WS-PREXC-COMBO.
013600     05  WS-PREXC-ENT         PIC 9(05).
013700     05  WS-PREXC-FRA         PIC 9(04).
013800 01  WS-PREXC-COMBO-V REDEFINES WS-PREXC-COMBO PIC 9(05)V9(04).
013900
014000 01  WS-PRKWH-COMBO.
014100     05  WS-PRKWH-ENT         PIC 9(05).
014200     05  WS-PRKWH-FRA         PIC 9(04).
014300 01  WS-PRKWH-COMBO-V REDEFINES WS-PRKWH-COMBO PIC 9(05)V9(04).
014400
014500 01  WS-TASA-COMBO.
014600     05  WS-TASA-ENT          PIC 9(01).
014700     05  WS-TASA-FRA          PIC 9(04).
014800 01  WS-TASA-COMBO-V REDEFINES WS-TASA-COMBO PIC 9(01)V9(04).
014900
015000*----------- FECHA DE PROCESO -----------------------------------
015100 01  WS-FECHA-HOY             PIC 9(06)   VALUE ZEROS.
015200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
015300     05  WS-FH-AA             PIC 99.
015400     05  WS-FH-MM             PIC 99.
015500     05  WS-FH-DD             PIC 99.
015600
015700*//// COPYBOOKS DE TABLAS DB2 ////////////////////////////////
015800     COPY CPMEDIDO.
015900     COPY CPCONTRA.
016000*///////////////////////////////////////////////////////////////
016100
016200     EXEC SQL INCLUDE SQLCA END-EXEC.
016300
016400 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016500
016600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016700 PROCEDURE DIVISION.
016800
016900 MAIN-PROGRAM-I.
017000
017100     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
017200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017300                            UNTIL WS-FIN-LECTURA
017400     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017500
017600 MAIN-PROGRAM-F. GOBACK.
017700
017800
017900*-----------------------------------------------------------
018000 1000-INICIO-I.
018100
018200     ACCEPT WS-FECHA-HOY FROM DATE
018300     SET WS-NO-FIN-LECTURA TO TRUE
018400     SET WS-ES-CABECERA    TO TRUE
018500
018600     OPEN INPUT CTRENT
018700     IF FS-CTRENT IS NOT EQUAL '00' THEN
018800        DISPLAY '* ERROR EN OPEN CTRENT = ' FS-CTRENT
018900        MOVE 9999 TO RETURN-CODE
019000        SET WS-FIN-LECTURA TO TRUE
019100     ELSE
019200        DISPLAY '==================================='
019300        DISPLAY 'CARGA DE CONTRATOS - PERIODO EN CURSO'
019400        PERFORM 2100-LEER-I THRU 2100-LEER-F
019500        SET WS-NO-ES-CABECERA TO TRUE
019600     END-IF.
019700
019800 1000-INICIO-F. EXIT.
019900
020000
020100*-----------------------------------------------------------
020200 2000-PROCESO-I.
020300
020400     PERFORM 2010-PARSEAR-I   THRU 2010-PARSEAR-F
020500     PERFORM 2020-VERIFICAR-I THRU 2020-VERIFICAR-F
020600
020700     IF WS-MENSAJE-ERROR = SPACES AND NOT WS-FIN-LECTURA THEN
020800        PERFORM 2030-CONV-FECHAS-I  THRU 2030-CONV-FECHAS-F
020900        PERFORM 2035-CONV-IMPORTE-I THRU 2035-CONV-IMPORTE-F
021000        PERFORM 2060-BUSCAR-MED-I   THRU 2060-BUSCAR-MED-F
021100     END-IF
021200
021300     IF WS-MENSAJE-ERROR = SPACES AND NOT WS-FIN-LECTURA THEN
021400        PERFORM 2070-DUPLICADO-I THRU 2070-DUPLICADO-F
021500     END-IF
021600
021700     IF NOT WS-FIN-LECTURA THEN
021800        PERFORM 2100-LEER-I THRU 2100-LEER-F
021900     END-IF.
022000
022100 2000-PROCESO-F. EXIT.
022200
022300
022400*-----------------------------------------------------------
022500 2010-PARSEAR-I.
022600
022700     MOVE SPACES TO WS-CSV-CONTRATO
022800     MOVE SPACES TO WS-MENSAJE-ERROR
022900
023000     UNSTRING REG-CTRENT DELIMITED BY ','
023100        INTO WS-CTR-ID-ENT
023200             WS-CTR-MED-ENT
023300             WS-CTR-CLI-ENT
023400             WS-CTR-NOM-ENT
023500             WS-CTR-NIF-ENT
023600             WS-CTR-MAIL-ENT
023700             WS-CTR-TIPO-ENT
023800             WS-CTR-ALTA-TXT
023900             WS-CTR-BAJA-TXT
024000             WS-CTR-CICLO-ENT
024100             WS-CTR-CUOTA-TXT
024200             WS-CTR-KWHINC-TXT
024300             WS-CTR-PREXC-TXT
024400             WS-CTR-PRKWH-TXT
024500             WS-CTR-TASA-TXT
024600             WS-CTR-IBAN-ENT
024700     END-UNSTRING.
024800
024900 2010-PARSEAR-F. EXIT.
025000
025100
025200*-----------------------------------------------------------
025300 2020-VERIFICAR-I.
025400
025500     IF WS-CTR-ID-ENT = SPACES THEN
025600        MOVE 'CONTRACT-ID EN BLANCO' TO WS-MENSAJE-ERROR
025700     END-IF
025800
025900     IF WS-MENSAJE-ERROR = SPACES THEN
026000        IF WS-CTR-TIPO-ENT NOT EQUAL 'FIXED'
026100           AND WS-CTR-TIPO-ENT NOT EQUAL 'FLAT' THEN
026200           IF SW-MODO-SEMILLA THEN
026300              DISPLAY '* CONTRACT-TYPE INVALIDO (FATAL EN '
026400                      'SEMILLA): ' WS-CTR-ID-ENT
026500              MOVE 9999 TO RETURN-CODE
026600              SET WS-FIN-LECTURA TO TRUE
026700           ELSE
026800              MOVE 'CONTRACT-TYPE INVALIDO' TO WS-MENSAJE-ERROR
026900           END-IF
027000        END-IF
027100     END-IF
027200
027300     IF WS-MENSAJE-ERROR = SPACES AND NOT WS-FIN-LECTURA THEN
027400        IF WS-CTR-CICLO-ENT NOT EQUAL 'MONTHLY' THEN
027500           MOVE 'BILLING-CYCLE INVALIDO' TO WS-MENSAJE-ERROR
027600        END-IF
027700     END-IF
027800
027900     IF WS-MENSAJE-ERROR NOT EQUAL SPACES THEN
028000        DISPLAY '* FILA RECHAZADA - CONTRACT-ID: '
028100                WS-CTR-ID-ENT ' CAUSA: ' WS-MENSAJE-ERROR
028200        ADD 1 TO WS-CANT-ERRORES
028300     END-IF.
028400
028500 2020-VERIFICAR-F. EXIT.
028600
028700
028800*-----------------------------------------------------------
028900 2030-CONV-FECHAS-I.
029000
029100     MOVE WS-CTR-ALTA-TXT TO WS-FECALTA-PARTES
029200     STRING WS-FA-AAAA WS-FA-MM WS-FA-DD
029300        DELIMITED BY SIZE INTO WS-FECALTA-8
029400
029500     IF WS-CTR-BAJA-TXT = SPACES THEN
029600        MOVE ZEROS TO WS-FECBAJA-8
029700     ELSE
029800        MOVE WS-CTR-BAJA-TXT TO WS-FECBAJA-PARTES
029900        STRING WS-FB-AAAA WS-FB-MM WS-FB-DD
030000           DELIMITED BY SIZE INTO WS-FECBAJA-8
030100     END-IF.
030200
030300 2030-CONV-FECHAS-F. EXIT.
030400
030500
030600*-----------------------------------------------------------
030700 2035-CONV-IMPORTE-I.
030800
030900     MOVE ZERO TO WS-CUOTA-COMBO
031000     MOVE ZERO TO WS-KWHINC-COMBO
031100     MOVE ZERO TO WS-PREXC-COMBO
031200     MOVE ZERO TO WS-PRKWH-COMBO
031300     MOVE ZERO TO WS-TASA-COMBO
031400
031500     IF WS-CTR-TIPO-ENT = 'FIXED' THEN
031600        UNSTRING WS-CTR-PRKWH-TXT DELIMITED BY '.'
031700           INTO WS-PRKWH-ENT WS-PRKWH-FRA
031800     ELSE
031900        UNSTRING WS-CTR-CUOTA-TXT DELIMITED BY '.'
032000           INTO WS-CUOTA-ENT WS-CUOTA-FRA
032100        UNSTRING WS-CTR-KWHINC-TXT DELIMITED BY '.'
032200           INTO WS-KWHINC-ENT WS-KWHINC-FRA
032300        UNSTRING WS-CTR-PREXC-TXT DELIMITED BY '.'
032400           INTO WS-PREXC-ENT WS-PREXC-FRA
032500     END-IF
032600
032700     UNSTRING WS-CTR-TASA-TXT DELIMITED BY '.'
032800        INTO WS-TASA-ENT WS-TASA-FRA.
032900
033000 2035-CONV-IMPORTE-F. EXIT.
033100
033200
033300*-----------------------------------------------------------
033400 2060-BUSCAR-MED-I.
033500
033600     MOVE WS-CTR-MED-ENT TO MED-ID
033700
033800     EXEC SQL
033900        SELECT MEDID INTO :MED-ID
034000           FROM KC04521.TBMEDIDO
034100           WHERE MEDID = :MED-ID
034200     END-EXEC
034300
034400     IF SQLCODE EQUAL NOT-FOUND THEN
034500        ADD 1 TO WS-CANT-SINMED
034600        IF SW-MODO-SEMILLA THEN
034700           DISPLAY '* MEDIDOR INEXISTENTE (FATAL EN SEMILLA): '
034800                   WS-CTR-MED-ENT
034900           MOVE 9999 TO RETURN-CODE
035000           SET WS-FIN-LECTURA TO TRUE
035100        ELSE
035200           DISPLAY '* FILA RECHAZADA - CONTRACT-ID: '
035300                   WS-CTR-ID-ENT
035400                   ' CAUSA: MEDIDOR NO EXISTE'
035500           MOVE 'MEDIDOR NO EXISTE' TO WS-MENSAJE-ERROR
035600        END-IF
035700     ELSE
035800        IF SQLCODE NOT EQUAL ZERO THEN
035900           MOVE SQLCODE TO WS-SQLCODE-ED
036000           DISPLAY '* ERROR SELECT TBMEDIDO = ' WS-SQLCODE-ED
036100           MOVE 9999 TO RETURN-CODE
036200           MOVE 'ERROR SQL' TO WS-MENSAJE-ERROR
036300        END-IF
036400     END-IF.
036500
036600 2060-BUSCAR-MED-F. EXIT.
036700
036800
036900*-----------------------------------------------------------
037000 2070-DUPLICADO-I.
037100
037200     MOVE WS-CTR-ID-ENT TO CTR-ID
037300
037400     EXEC SQL
037500        SELECT CONTID INTO :CTR-ID
037600           FROM KC04521.TBCONTRA
037700           WHERE CONTID = :CTR-ID
037800     END-EXEC
037900
038000     EVALUATE SQLCODE
038100        WHEN 0
038200           DISPLAY '  DUPLICADO - CONTRACT-ID YA EXISTE: '
038300                   CTR-ID
038400           ADD 1 TO WS-CANT-DUPLIC
038500        WHEN 100
038600           PERFORM 2200-GRABAR-I THRU 2200-GRABAR-F
038700        WHEN OTHER
038800           MOVE SQLCODE TO WS-SQLCODE-ED
038900           DISPLAY '* ERROR SELECT TBCONTRA = ' WS-SQLCODE-ED
039000           MOVE 9999 TO RETURN-CODE
039100           ADD 1 TO WS-CANT-ERRORES
039200     END-EVALUATE.
039300
039400 2070-DUPLICADO-F. EXIT.
039500
039600
039700*-----------------------------------------------------------
039800 2100-LEER-I.
039900
040000     READ CTRENT INTO REG-CTRENT
040100
040200     EVALUATE FS-CTRENT
040300        WHEN '00'
040400           IF WS-ES-CABECERA THEN
040500              CONTINUE
040600           ELSE
040700              ADD 1 TO WS-CANT-LEIDOS
040800           END-IF
040900        WHEN '10'
041000           SET WS-FIN-LECTURA TO TRUE
041100        WHEN OTHER
041200           DISPLAY '* ERROR EN LECTURA CTRENT = ' FS-CTRENT
041300           MOVE 9999 TO RETURN-CODE
041400           SET WS-FIN-LECTURA TO TRUE
041500     END-EVALUATE.
041600
041700 2100-LEER-F. EXIT.
041800
041900
042000*-----------------------------------------------------------
042100 2200-GRABAR-I.
042200
042300     MOVE WS-CTR-ID-ENT     TO CTR-ID
042400     MOVE WS-CTR-MED-ENT    TO CTR-MED-ID
042500     MOVE WS-CTR-CLI-ENT    TO CTR-CLI-ID
042600     MOVE WS-CTR-NOM-ENT    TO CTR-NOMBRE
042700     MOVE WS-CTR-NIF-ENT    TO CTR-NIF
042800     MOVE WS-CTR-MAIL-ENT   TO CTR-EMAIL
042900     MOVE WS-CTR-TIPO-ENT   TO CTR-TIPO
043000     MOVE WS-FECALTA-8-R    TO CTR-FEC-ALTA
043100     MOVE WS-FECBAJA-8-R    TO CTR-FEC-BAJA
043200     MOVE WS-CTR-CICLO-ENT  TO CTR-CICLO
043300     MOVE WS-CUOTA-COMBO-V  TO CTR-CUOTA-FIJA
043400     MOVE WS-KWHINC-COMBO-V TO CTR-KWH-INCL
043500     MOVE WS-PREXC-COMBO-V  TO CTR-PRECIO-EXC
043600     MOVE WS-PRKWH-COMBO-V  TO CTR-PRECIO-KWH
043700     MOVE WS-TASA-COMBO-V   TO CTR-TASA-IVA
043800     MOVE WS-CTR-IBAN-ENT   TO CTR-IBAN
043900
044000     EXEC SQL
044100        INSERT INTO KC04521.TBCONTRA
044200           ( CONTID, MEDID, CLIID, NOMCLI, NIF, EMAIL,
044300             TIPOCT, FECALTA, FECBAJA, CICLOFA, CUOTAFI,
044400             KWHINCL, PRECEXC, PRECKWH, TASAIVA, IBAN )
044500        VALUES
044600           ( :CTR-ID, :CTR-MED-ID, :CTR-CLI-ID, :CTR-NOMBRE,
044700             :CTR-NIF, :CTR-EMAIL, :CTR-TIPO, :CTR-FEC-ALTA,
044800             :CTR-FEC-BAJA, :CTR-CICLO, :CTR-CUOTA-FIJA,
044900             :CTR-KWH-INCL, :CTR-PRECIO-EXC, :CTR-PRECIO-KWH,
045000             :CTR-TASA-IVA, :CTR-IBAN )
045100     END-EXEC
045200
045300     IF SQLCODE EQUAL ZERO THEN
045400        ADD 1 TO WS-CANT-INSERT
045500     ELSE
045600        MOVE SQLCODE TO WS-SQLCODE-ED
045700        DISPLAY '* ERROR INSERT TBCONTRA = ' WS-SQLCODE-ED
045800        ADD 1 TO WS-CANT-ERRORES
045900     END-IF.
046000
046100 2200-GRABAR-F. EXIT.
046200
046300
046400*-----------------------------------------------------------
046500 9999-FINAL-I.
046600
046700     CLOSE CTRENT
046800     IF FS-CTRENT IS NOT EQUAL '00' THEN
046900        DISPLAY '* ERROR EN CLOSE CTRENT = ' FS-CTRENT
047000        MOVE 9999 TO RETURN-CODE
047100     END-IF
047200
047300     DISPLAY ' '
047400     DISPLAY 'FECHA DE PROCESO: ' WS-FH-DD '/' WS-FH-MM
047500             '/' WS-FH-AA
047600     DISPLAY '==================================='
047700     MOVE WS-CANT-LEIDOS  TO WS-CONT-EDIT
047800     DISPLAY 'CONTRATOS LEIDOS:      ' WS-CONT-EDIT
047900     MOVE WS-CANT-INSERT  TO WS-CONT-EDIT
048000     DISPLAY 'CONTRATOS INSERTADOS:  ' WS-CONT-EDIT
048100     MOVE WS-CANT-DUPLIC  TO WS-CONT-EDIT
048200     DISPLAY 'CONTRATOS DUPLICADOS:  ' WS-CONT-EDIT
048300     MOVE WS-CANT-SINMED  TO WS-CONT-EDIT
048400     DISPLAY 'CONTRATOS SIN MEDIDOR: ' WS-CONT-EDIT
048500     MOVE WS-CANT-ERRORES TO WS-CONT-EDIT
048600     DISPLAY 'CONTRATOS CON ERROR:   ' WS-CONT-EDIT.
048700
048800 9999-FINAL-F. EXIT.
