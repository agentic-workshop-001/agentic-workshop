000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARLE.
000300 AUTHOR. S. LOPEZ MEDINA.
000400 INSTALLATION. NATURGY WORKSHOP - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 21/03/1989.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    CARGA DE LECTURAS HORARIAS DE MEDIDOR                      *
001000*    - LEE EL ARCHIVO DE LECTURAS (CSV, QSAM)                   *
001100*    - DEBE CORRER DESPUES DE PGMCARME (FK CONTRA TBMEDIDO)     *
001200*    - LA CLAVE COMPUESTA MEDIDOR+FECHA+HORA NO SE REPITE       *
001300*    - EN MODO IMPORTACION (UPSI-1 ON) VALIDA HORA 00-23 Y      *
001400*      KWH NO NEGATIVO; EN MODO SEMILLA NO SE EXIGE             *
001500******************************************************************
001600* BITACORA DE CAMBIOS
001700* ----------------------------------------------------------
001800* 21/03/1989  SLM  0000  ALTA INICIAL DEL PROGRAMA
001900* 02/07/1989  SLM  0011  AGREGA VALIDACION DE HORA 00-23
002000* 14/11/1992  DCH  0018  AGREGA VALIDACION KWH NO NEGATIVO
002100* 09/03/1998  JRR  0034  REVISION Y2K - FECHAS A 4 DIGITOS      CR19881
002200* 21/01/1999  JRR  0035  REVISION Y2K - PRUEBAS DE CORTE DE ANIO CR19882
002300* 17/09/2001  SLM  0048  VALIDACIONES DE RANGO SOLO EN IMPORT
002400* 05/04/2008  DCH  0066  DUPLICADO POR CLAVE COMPUESTA (REQ-0198)
002500* 11/12/2012  SLM  0089  AJUSTE MENSAJE DE ERROR CALIDAD DE DATO
002600* 14/03/2024  SLM  0101  KWH NEGATIVO AHORA SUMA A WS-CANT-ERRORES
002700*                       Y SALE POR DISPLAY COMO CUALQUIER RECHAZO
002800******************************************************************
002900
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     CLASS CLASE-NUMERICA IS "0" THRU "9"
003700     UPSI-1 ON  STATUS IS SW-MODO-IMPORTACION
003800            OFF STATUS IS SW-MODO-SEMILLA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LECENT ASSIGN TO DDLECENT
004300     FILE STATUS IS FS-LECENT.
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  LECENT
005000     BLOCK CONTAINS 0 RECORDS
005100     RECORDING MODE IS F.
005200 01  REG-LECENT                PIC X(100).
005300
005400 WORKING-STORAGE SECTION.
005500*=======================*
005600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005700
005800*----------- ARCHIVOS --------------------------------------------
005900 77  FS-LECENT                 PIC XX      VALUE SPACES.
006000     88  FS-LECENT-FIN                     VALUE '10'.
006100
006200 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
006300     88  WS-FIN-LECTURA                    VALUE 'Y'.
006400     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
006500
006600 77  WS-PRIMERA-LINEA          PIC X       VALUE 'S'.
006700     88  WS-ES-CABECERA                    VALUE 'S'.
006800     88  WS-NO-ES-CABECERA                 VALUE 'N'.
006900
007000*----------- SQL --------------------------------------------------
007100 77  WS-SQLCODE-ED             PIC -ZZZZZZZZ9.
007200 77  NOT-FOUND                 PIC S9(9) COMP VALUE +100.
007300
007400*----------- CONTADORES (COMP) ------------------------------------
007500 01  WS-CONTADORES.
007600     05  WS-CANT-LEIDOS        PIC 9(07)   COMP VALUE ZERO.
007700     05  WS-CANT-INSERT        PIC 9(07)   COMP VALUE ZERO.
007800     05  WS-CANT-DUPLIC        PIC 9(05)   COMP VALUE ZERO.
007900     05  WS-CANT-SINMED        PIC 9(05)   COMP VALUE ZERO.
008000     05  WS-CANT-ERRORES       PIC 9(05)   COMP VALUE ZERO.
008100 77  WS-CONT-EDIT              PIC ZZZ,ZZ9.
008200
008300 77  WS-MENSAJE-ERROR          PIC X(40)   VALUE SPACES.
008400
008500*---- CAMPOS RECIBIDOS DE LA LINEA CSV DE LECTURAS ----------------
008600 01  WS-CSV-LECTURA.
008700     05  WS-LEC-MED-ENT        PIC X(20)   VALUE SPACES.
008800     05  WS-LEC-FECHA-TXT      PIC X(10)   VALUE SPACES.
008900     05  WS-LEC-HORA-TXT       PIC X(02)   VALUE SPACES.
009000     05  WS-LEC-KWH-TXT        PIC X(12)   VALUE SPACES.
009100     05  WS-LEC-CALIDAD-ENT    PIC X(09)   VALUE SPACES.
009200
009300*---- REDEFINE: PRIMER DIGITO DE LA HORA, PARA VALIDAR RANGO ------
009400 01  WS-LEC-HORA-TXT-R REDEFINES WS-LEC-HORA-TXT.
009500     05  WS-HORA-DECENA        PIC X(01).
009600     05  WS-HORA-UNIDAD        PIC X(01).
009700
009800*---- FECHA: AAAA-MM-DD TEXTO -> AAAAMMDD NUMERICO -----------------
009900 01  WS-FECLEC-PARTES.
010000     05  WS-FL-AAAA            PIC X(04).
010100     05  FILLER                PIC X(01).
010200     05  WS-FL-MM              PIC X(02).
010300     05  FILLER                PIC X(01).
010400     05  WS-FL-DD              PIC X(02).
010500 01  WS-FECLEC-8               PIC X(08)   VALUE ZEROS.
010600 01  WS-FECLEC-8-R REDEFINES WS-FECLEC-8 PIC 9(08).
010700
010800*---- HORA Y KWH CONVERTIDOS --------------------------------------
010900 01  WS-HORA-9                 PIC 9(02)   VALUE ZERO.
011000 01  WS-KWH-COMBO.
011100     05  WS-KWH-ENT            PIC 9(07).
011200     05  WS-KWH-FRA            PIC 9(03).
011300 01  WS-KWH-COMBO-V REDEFINES WS-KWH-COMBO PIC 9(07)V9(03).
011400
011500*----------- FECHA DE PROCESO --------------------------------------
011600 01  WS-FECHA-HOY              PIC 9(06)   VALUE ZEROS.
011700 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
011800     05  WS-FH-AA              PIC 99.
011900     05  WS-FH-MM              PIC 99.
012000     05  WS-FH-DD              PIC 99.
012100
012200*//// COPYBOOKS DE TABLAS DB2 ////////////////////////////////
012300     COPY CPMEDIDO.
012400     COPY CPLECTUR.
012500*///////////////////////////////////////////////////////////////
012600
012700     EXEC SQL INCLUDE SQLCA END-EXEC.
012800
012900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013000
013100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013200 PROCEDURE DIVISION.
013300
013400 MAIN-PROGRAM-I.
013500
013600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013800                            UNTIL WS-FIN-LECTURA
013900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014000
014100 MAIN-PROGRAM-F. GOBACK.
014200
014300
014400*-----------------------------------------------------------
014500 1000-INICIO-I.
014600
014700     ACCEPT WS-FECHA-HOY FROM DATE
014800     SET WS-NO-FIN-LECTURA TO TRUE
014900     SET WS-ES-CABECERA    TO TRUE
015000
015100     OPEN INPUT LECENT
015200     IF FS-LECENT IS NOT EQUAL '00' THEN
015300        DISPLAY '* ERROR EN OPEN LECENT = ' FS-LECENT
015400        MOVE 9999 TO RETURN-CODE
015500        SET WS-FIN-LECTURA TO TRUE
015600     ELSE
015700        DISPLAY '==================================='
015800        DISPLAY 'CARGA DE LECTURAS HORARIAS DE MEDIDOR'
015900        PERFORM 2100-LEER-I THRU 2100-LEER-F
016000        SET WS-NO-ES-CABECERA TO TRUE
016100     END-IF.
016200
016300 1000-INICIO-F. EXIT.
016400
016500
016600*-----------------------------------------------------------
016700 2000-PROCESO-I.
016800
016900     PERFORM 2010-PARSEAR-I   THRU 2010-PARSEAR-F
017000     PERFORM 2020-VERIFICAR-I THRU 2020-VERIFICAR-F
017100
017200     IF WS-MENSAJE-ERROR = SPACES THEN
017300        PERFORM 2030-CONVERTIR-I THRU 2030-CONVERTIR-F
017400     END-IF
017500
017600     IF WS-MENSAJE-ERROR = SPACES THEN
017700        PERFORM 2060-BUSCAR-MED-I THRU 2060-BUSCAR-MED-F
017800     END-IF
017900
018000     IF WS-MENSAJE-ERROR = SPACES AND NOT WS-FIN-LECTURA THEN
018100        PERFORM 2070-DUPLICADO-I THRU 2070-DUPLICADO-F
018200     END-IF
018300
018400     IF NOT WS-FIN-LECTURA THEN
018500        PERFORM 2100-LEER-I THRU 2100-LEER-F
018600     END-IF.
018700
018800 2000-PROCESO-F. EXIT.
018900
019000
019100*-----------------------------------------------------------
019200 2010-PARSEAR-I.
019300
019400     MOVE SPACES TO WS-CSV-LECTURA
019500     MOVE SPACES TO WS-MENSAJE-ERROR
019600
019700     UNSTRING REG-LECENT DELIMITED BY ','
019800        INTO WS-LEC-MED-ENT
019900             WS-LEC-FECHA-TXT
020000             WS-LEC-HORA-TXT
020100             WS-LEC-KWH-TXT
020200             WS-LEC-CALIDAD-ENT
020300     END-UNSTRING.
020400
020500 2010-PARSEAR-F. EXIT.
020600
020700
020800*-----------------------------------------------------------
020900 2020-VERIFICAR-I.
021000
021100     IF WS-LEC-MED-ENT = SPACES THEN
021200        MOVE 'METER-ID EN BLANCO' TO WS-MENSAJE-ERROR
021300     END-IF
021400
021500     IF WS-MENSAJE-ERROR = SPACES AND SW-MODO-IMPORTACION THEN
021600        IF WS-HORA-DECENA NOT NUMERIC
021700           OR WS-HORA-UNIDAD NOT NUMERIC THEN
021800           MOVE 'HORA NO NUMERICA' TO WS-MENSAJE-ERROR
021900        ELSE
022000           IF WS-LEC-HORA-TXT-R NOT < '00'
022100              AND WS-LEC-HORA-TXT-R NOT > '23' THEN
022200              CONTINUE
022300           ELSE
022400              MOVE 'HORA FUERA DE RANGO 00-23' TO
022500                   WS-MENSAJE-ERROR
022600           END-IF
022700        END-IF
022800     END-IF
022900
023000     IF WS-MENSAJE-ERROR = SPACES THEN
023100        IF WS-LEC-CALIDAD-ENT NOT EQUAL SPACES
023200           AND WS-LEC-CALIDAD-ENT NOT EQUAL 'REAL'
023300           AND WS-LEC-CALIDAD-ENT NOT EQUAL 'ESTIMATED' THEN
023400           MOVE 'CALIDAD INVALIDA' TO WS-MENSAJE-ERROR
023500        END-IF
023600     END-IF
023700
023800     IF WS-MENSAJE-ERROR NOT EQUAL SPACES THEN
023900        DISPLAY '* FILA RECHAZADA - METER-ID: '
024000                WS-LEC-MED-ENT ' CAUSA: ' WS-MENSAJE-ERROR
024100        ADD 1 TO WS-CANT-ERRORES
024200     END-IF.
024300
024400 2020-VERIFICAR-F. EXIT.
024500
024600
024700*-----------------------------------------------------------
024800 2030-CONVERTIR-I.
024900
025000     MOVE WS-LEC-FECHA-TXT TO WS-FECLEC-PARTES
025100     STRING WS-FL-AAAA WS-FL-MM WS-FL-DD
025200        DELIMITED BY SIZE INTO WS-FECLEC-8
025300
025400     MOVE WS-LEC-HORA-TXT TO WS-HORA-9
025500
025600     MOVE ZERO TO WS-KWH-COMBO
025700     UNSTRING WS-LEC-KWH-TXT DELIMITED BY '.'
025800        INTO WS-KWH-ENT WS-KWH-FRA
025900
026000     IF SW-MODO-IMPORTACION THEN
026100        IF WS-LEC-KWH-TXT(1:1) = '-' THEN
026200           MOVE 'KWH NEGATIVO' TO WS-MENSAJE-ERROR
026300           DISPLAY '* FILA RECHAZADA - METER-ID: '
026400                   WS-LEC-MED-ENT ' CAUSA: ' WS-MENSAJE-ERROR
026500           ADD 1 TO WS-CANT-ERRORES
026600        END-IF
026700     END-IF.
026800
026900 2030-CONVERTIR-F. EXIT.
027000
027100
027200*-----------------------------------------------------------
027300 2060-BUSCAR-MED-I.
027400
027500     MOVE WS-LEC-MED-ENT TO MED-ID
027600
027700     EXEC SQL
027800        SELECT MEDID INTO :MED-ID
027900           FROM KC04521.TBMEDIDO
028000           WHERE MEDID = :MED-ID
028100     END-EXEC
028200
028300     IF SQLCODE EQUAL NOT-FOUND THEN
028400        ADD 1 TO WS-CANT-SINMED
028500        IF SW-MODO-SEMILLA THEN
028600           DISPLAY '* MEDIDOR INEXISTENTE (FATAL EN SEMILLA): '
028700                   WS-LEC-MED-ENT
028800           MOVE 9999 TO RETURN-CODE
028900           SET WS-FIN-LECTURA TO TRUE
029000        ELSE
029100           DISPLAY '* FILA RECHAZADA - METER-ID: '
029200                   WS-LEC-MED-ENT
029300                   ' CAUSA: MEDIDOR NO EXISTE'
029400           MOVE 'MEDIDOR NO EXISTE' TO WS-MENSAJE-ERROR
029500        END-IF
029600     ELSE
029700        IF SQLCODE NOT EQUAL ZERO THEN
029800           MOVE SQLCODE TO WS-SQLCODE-ED
029900           DISPLAY '* ERROR SELECT TBMEDIDO = ' WS-SQLCODE-ED
030000           MOVE 9999 TO RETURN-CODE
030100           MOVE 'ERROR SQL' TO WS-MENSAJE-ERROR
030200        END-IF
030300     END-IF.
030400
030500 2060-BUSCAR-MED-F. EXIT.
030600
030700
030800*-----------------------------------------------------------
030900 2070-DUPLICADO-I.
031000
031100     MOVE WS-LEC-MED-ENT    TO LEC-MED-ID
031200     MOVE WS-FECLEC-8-R     TO LEC-FECHA
031300     MOVE WS-HORA-9         TO LEC-HORA
031400
031500     EXEC SQL
031600        SELECT MEDID INTO :LEC-MED-ID
031700           FROM KC04521.TBLECTUR
031800           WHERE MEDID  = :LEC-MED-ID
031900             AND FECLEC = :LEC-FECHA
032000             AND HORLEC = :LEC-HORA
032100     END-EXEC
032200
032300     EVALUATE SQLCODE
032400        WHEN 0
032500           DISPLAY '  DUPLICADO - LECTURA YA EXISTE PARA '
032600                   LEC-MED-ID
032700           ADD 1 TO WS-CANT-DUPLIC
032800        WHEN 100
032900           PERFORM 2200-GRABAR-I THRU 2200-GRABAR-F
033000        WHEN OTHER
033100           MOVE SQLCODE TO WS-SQLCODE-ED
033200           DISPLAY '* ERROR SELECT TBLECTUR = ' WS-SQLCODE-ED
033300           MOVE 9999 TO RETURN-CODE
033400           ADD 1 TO WS-CANT-ERRORES
033500     END-EVALUATE.
033600
033700 2070-DUPLICADO-F. EXIT.
033800
033900
034000*-----------------------------------------------------------
034100 2100-LEER-I.
034200
034300     READ LECENT INTO REG-LECENT
034400
034500     EVALUATE FS-LECENT
034600        WHEN '00'
034700           IF WS-ES-CABECERA THEN
034800              CONTINUE
034900           ELSE
035000              ADD 1 TO WS-CANT-LEIDOS
035100           END-IF
035200        WHEN '10'
035300           SET WS-FIN-LECTURA TO TRUE
035400        WHEN OTHER
035500           DISPLAY '* ERROR EN LECTURA LECENT = ' FS-LECENT
035600           MOVE 9999 TO RETURN-CODE
035700           SET WS-FIN-LECTURA TO TRUE
035800     END-EVALUATE.
035900
036000 2100-LEER-F. EXIT.
036100
036200
036300*-----------------------------------------------------------
036400 2200-GRABAR-I.
036500
036600     MOVE WS-LEC-MED-ENT     TO LEC-MED-ID
036700     MOVE WS-FECLEC-8-R      TO LEC-FECHA
036800     MOVE WS-HORA-9          TO LEC-HORA
036900     MOVE WS-KWH-COMBO-V     TO LEC-KWH
037000     MOVE WS-LEC-CALIDAD-ENT TO LEC-CALIDAD
037100
037200     EXEC SQL
037300        INSERT INTO KC04521.TBLECTUR
037400           ( MEDID, FECLEC, HORLEC, KWH, CALIDAD )
037500        VALUES
037600           ( :LEC-MED-ID, :LEC-FECHA, :LEC-HORA, :LEC-KWH,
037700             :LEC-CALIDAD )
037800     END-EXEC
037900
038000     IF SQLCODE EQUAL ZERO THEN
038100        ADD 1 TO WS-CANT-INSERT
038200     ELSE
038300        MOVE SQLCODE TO WS-SQLCODE-ED
038400        DISPLAY '* ERROR INSERT TBLECTUR = ' WS-SQLCODE-ED
038500        ADD 1 TO WS-CANT-ERRORES
038600     END-IF.
038700
038800 2200-GRABAR-F. EXIT.
038900
039000
039100*-----------------------------------------------------------
039200 9999-FINAL-I.
039300
039400     CLOSE LECENT
039500     IF FS-LECENT IS NOT EQUAL '00' THEN
039600        DISPLAY '* ERROR EN CLOSE LECENT = ' FS-LECENT
039700        MOVE 9999 TO RETURN-CODE
039800     END-IF
039900
040000     DISPLAY ' '
040100     DISPLAY 'FECHA DE PROCESO: ' WS-FH-DD '/' WS-FH-MM
040200             '/' WS-FH-AA
040300     DISPLAY '==================================='
040400     MOVE WS-CANT-LEIDOS  TO WS-CONT-EDIT
040500     DISPLAY 'LECTURAS LEIDAS:       ' WS-CONT-EDIT
040600     MOVE WS-CANT-INSERT  TO WS-CONT-EDIT
040700     DISPLAY 'LECTURAS INSERTADAS:   ' WS-CONT-EDIT
040800     MOVE WS-CANT-DUPLIC  TO WS-CONT-EDIT
040900     DISPLAY 'LECTURAS DUPLICADAS:   ' WS-CONT-EDIT
041000     MOVE WS-CANT-SINMED  TO WS-CONT-EDIT
041100     DISPLAY 'LECTURAS SIN MEDIDOR:  ' WS-CONT-EDIT
041200     MOVE WS-CANT-ERRORES TO WS-CONT-EDIT
041300     DISPLAY 'LECTURAS CON ERROR:    ' WS-CONT-EDIT.
041400
041500 9999-FINAL-F. EXIT.
