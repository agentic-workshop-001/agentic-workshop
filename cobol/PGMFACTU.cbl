000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFACTU.
000300 AUTHOR. D. CHAVEZ HUAMAN.
000400 INSTALLATION. NATURGY WORKSHOP - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 02/04/1985.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    MOTOR DE FACTURACION MENSUAL                               *
001000*    - LEE LA TARJETA DE CONTROL CON EL PERIODO (AAAA-MM)       *
001100*    - RECORRE LOS CONTRATOS VIGENTES EN EL PERIODO (TBCONTRA)  *
001200*      EN ORDEN ASCENDENTE DE CONTRACT-ID (CURSOR ORDER BY)     *
001300*    - OMITE CONTRATOS YA FACTURADOS EN EL PERIODO (TBFACTUR)   *
001400*    - SUMA LECTURAS HORARIAS DEL MEDIDOR EN EL PERIODO         *
001500*      (TBLECTUR) Y CALCULA SUBTOTAL SEGUN TIPO DE CONTRATO     *
001600*    - GRABA LA FACTURA EN TBFACTUR Y EMITE EL LISTADO          *
001700*    - IMPRIME EL RESUMEN DE CORRIDA AL FINALIZAR               *
001800******************************************************************
001900* BITACORA DE CAMBIOS
002000* ----------------------------------------------------------
002100* 02/04/1985  DCH  0000  ALTA INICIAL DEL PROGRAMA
002200* 19/07/1985  DCH  0006  AGREGA CALCULO DE TARIFA PLANA (FLAT)
002300* 30/11/1987  SLM  0014  CONTROL DE IDEMPOTENCIA CONTRA TBFACTUR
002400* 17/11/1998  DCH  0019  REVISION Y2K - FECHAS DE PERIODO Y     CR19985
002500*                        VENCIMIENTO A 4 DIGITOS
002600* 10/09/2013  SLM  0028  VALIDACION FORMATO TARJETA AAAA-MM
002700*                        (REQ-0318)
002800* 22/01/2014  JRR  0033  TABLA DE DIAS POR MES PARA ULTIMO DIA
002900* 14/05/2015  DCH  0041  AJUSTE REDONDEO HALF-UP EN IMPUESTO
003000* 03/02/2017  JRR  0052  DETECCION DE CONFIGURACION FALTANTE
003100*                        EN CONTRATO (PRECIO / CUOTA EN CERO)
003200* 27/08/2018  SLM  0061  CALCULO DE ANIO BISIESTO PARA FEBRERO
003300* 11/03/2020  DCH  0070  GENERACION DE FAC-ID POR FECHA+HORA+SEC
003400* 16/06/2022  JRR  0079  AJUSTE FORMATO DEL RESUMEN DE CORRIDA
003500******************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS CLASE-NUMERICA IS "0" THRU "9".
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PERENT ASSIGN TO DDPERENT
004800     FILE STATUS IS FS-PERENT.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  PERENT
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700 01  REG-PERENT                PIC X(80).
005800
005900 WORKING-STORAGE SECTION.
006000*=======================*
006100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006200
006300*----------- ARCHIVOS ----------------------------------------
006400 77  FS-PERENT                 PIC XX      VALUE SPACES.
006500     88  FS-PERENT-FIN                     VALUE '10'.
006600
006700 77  WS-STATUS-CURSOR          PIC X       VALUE 'N'.
006800     88  WS-FIN-CURSOR                     VALUE 'Y'.
006900     88  WS-NO-FIN-CURSOR                  VALUE 'N'.
007000
007100 77  WS-PERIODO-OK             PIC X       VALUE 'N'.
007200     88  WS-PERIODO-VALIDO                 VALUE 'S'.
007300     88  WS-PERIODO-INVALIDO                VALUE 'N'.
007400
007500*----------- SQL ------------------------------------------------
007600 77  WS-SQLCODE-ED             PIC -ZZZZZZZZ9.
007700 77  NOT-FOUND                 PIC S9(9) COMP VALUE +100.
007800 77  WS-IND-KWH-SUMA           PIC S9(4) COMP VALUE ZERO.
007900
008000*----------- CONTADORES (COMP) -----------------------------------
008100 01  WS-CONTADORES.
008200     05  WS-CANT-CONSIDER      PIC 9(05)   COMP VALUE ZERO.
008300     05  WS-CANT-GENERADAS     PIC 9(05)   COMP VALUE ZERO.
008400     05  WS-CANT-OMITIDAS      PIC 9(05)   COMP VALUE ZERO.
008500     05  WS-SEQ-FACTURA        PIC 9(05)   COMP VALUE ZERO.
008600 77  WS-CONT-EDIT              PIC ZZZ,ZZ9.
008700 77  WS-TOTAL-EDIT             PIC Z,ZZZ,ZZ9.99.
008800
008900*----------- TARJETA DE CONTROL DEL PERIODO ------------------
009000     COPY CPPERIOD.
009100
009200 01  WS-PERIODO-NUM.
009300     05  WS-PERIODO-AAAA-9     PIC 9(04).
009400     05  WS-PERIODO-MM-9       PIC 9(02).
009500 01  WS-PERIODO-NUM-R REDEFINES WS-PERIODO-NUM PIC 9(06).
009600
009700 77  WS-PERIODO-TXT            PIC X(07)   VALUE SPACES.
009800
009900*----------- FECHAS DEL PERIODO (AAAAMMDD) --------------------
010000 77  WS-PERIODO-DESDE          PIC 9(08)   VALUE ZERO.
010100 77  WS-PERIODO-HASTA          PIC 9(08)   VALUE ZERO.
010200 77  WS-ANIO-RESIDUO           PIC 9(02)   COMP VALUE ZERO.
010300 77  WS-ULTIMO-DIA             PIC 9(02)   VALUE ZERO.
010400
010500*----------- TABLA DE DIAS POR MES (NO BISIESTO) --------------
010600 01  WS-TABLA-DIAS-MES         PIC 9(24) VALUE
010700         '312831303130313130313031'.
010800 01  WS-DIAS-MES-R REDEFINES WS-TABLA-DIAS-MES.
010900     05  WS-DIAS-MES           PIC 9(02) OCCURS 12 TIMES
011000                                INDEXED BY IX-MES.
011100
011200*----------- DATOS DEL CONTRATO EN CURSO -----------------------
011300 77  WS-KWH-SUMA               PIC S9(09)V9(03) COMP-3 VALUE ZERO.
011400 77  WS-KWH-EXCESO             PIC S9(09)V9(03) COMP-3 VALUE ZERO.
011500 77  WS-EXCESO-EUR             PIC S9(07)V9(02) COMP-3 VALUE ZERO.
011600 77  WS-SUBTOTAL               PIC S9(07)V9(02) COMP-3 VALUE ZERO.
011700 77  WS-IMPUESTO               PIC S9(07)V9(02) COMP-3 VALUE ZERO.
011800 77  WS-TOTAL-FACTURA          PIC S9(07)V9(02) COMP-3 VALUE ZERO.
011900 77  WS-TOTAL-FACTURADO        PIC S9(09)V9(02) COMP-3 VALUE ZERO.
012000 77  WS-CONFIG-FALTA           PIC X       VALUE 'N'.
012100     88  WS-HAY-ERROR-CONFIG               VALUE 'S'.
012200
012300 77  WS-SW-YA-FACTURADO        PIC X       VALUE 'N'.
012400     88  WS-YA-FACTURADO                   VALUE 'S'.
012500
012600*----------- GENERACION DE FAC-ID -------------------------------
012700 77  WS-HORA-HOY               PIC 9(08)   VALUE ZERO.
012800 01  WS-FAC-ID-GEN.
012900     05  WS-FID-PREFIJO        PIC X(02)   VALUE 'FC'.
013000     05  WS-FID-FECHA          PIC 9(08).
013100     05  WS-FID-HORA           PIC 9(06).
013200     05  WS-FID-SECUENCIA      PIC 9(05).
013300     05  FILLER                PIC X(15)   VALUE SPACES.
013400 01  WS-FAC-ID-GEN-R REDEFINES WS-FAC-ID-GEN PIC X(36).
013500
013600*----------- LINEA DE DETALLE DE FACTURA (REPORTE) --------------
013700 01  WS-LINEA-DETALLE.
013800     05  WS-LD-CONTRATO        PIC X(20).
013900     05  FILLER                PIC X(02)   VALUE SPACES.
014000     05  WS-LD-MEDIDOR         PIC X(20).
014100     05  FILLER                PIC X(02)   VALUE SPACES.
014200     05  WS-LD-KWH             PIC ZZZZZ9.999.
014300     05  FILLER                PIC X(02)   VALUE SPACES.
014400     05  WS-LD-SUBTOTAL        PIC ZZZZZ9.99.
014500     05  FILLER                PIC X(02)   VALUE SPACES.
014600     05  WS-LD-IMPUESTO        PIC ZZZZ9.99.
014700     05  FILLER                PIC X(02)   VALUE SPACES.
014800     05  WS-LD-TOTAL           PIC ZZZZZ9.99.
014900
015000*----------- FECHA DE PROCESO ------------------------------------
015100 01  WS-FECHA-HOY              PIC 9(06)   VALUE ZEROS.
015200 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
015300     05  WS-FH-AA              PIC 99.
015400     05  WS-FH-MM              PIC 99.
015500     05  WS-FH-DD              PIC 99.
015600
015700*//// COPYBOOKS DE TABLAS DB2 ////////////////////////////////
015800     COPY CPCONTRA.
015900     COPY CPFACTUR.
016000*///////////////////////////////////////////////////////////////
016100
016200     EXEC SQL INCLUDE SQLCA END-EXEC.
016300
016400     EXEC SQL
016500        DECLARE CUR-CONTRATOS CURSOR FOR
016600           SELECT CONTID, MEDID, NOMCLI, TIPOCT,
016700                  CUOTAFI, KWHINCL, PRECEXC, PRECKWH, TASAIVA
016800              FROM KC04521.TBCONTRA
016900              WHERE FECALTA <= :WS-PERIODO-HASTA
017000                AND ( FECBAJA = 0
017100                      OR FECBAJA >= :WS-PERIODO-DESDE )
017200              ORDER BY CONTID ASC
017300     END-EXEC.
017400
017500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
017600
017700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017800 PROCEDURE DIVISION.
017900
018000 MAIN-PROGRAM-I.
018100
018200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018300
018400     IF WS-PERIODO-VALIDO THEN
018500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
018600                               UNTIL WS-FIN-CURSOR
018700     END-IF
018800
018900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019000
019100 MAIN-PROGRAM-F. GOBACK.
019200
019300
019400*-----------------------------------------------------------
019500* LEE LA TARJETA DE CONTROL, VALIDA EL PERIODO Y ABRE EL
019600* CURSOR DE CONTRATOS VIGENTES.
019700*-----------------------------------------------------------
019800 1000-INICIO-I.
019900
020000     ACCEPT WS-FECHA-HOY FROM DATE
020100     ACCEPT WS-HORA-HOY  FROM TIME
020200     SET WS-NO-FIN-CURSOR      TO TRUE
020300     SET WS-PERIODO-INVALIDO   TO TRUE
020400
020500     OPEN INPUT PERENT
020600     IF FS-PERENT IS NOT EQUAL '00' THEN
020700        DISPLAY '* ERROR EN OPEN PERENT = ' FS-PERENT
020800        MOVE 9999 TO RETURN-CODE
020900     ELSE
021000        READ PERENT INTO WS-TARJETA-PERIODO
021100        CLOSE PERENT
021200
021300        MOVE WS-PARM-AAAA TO WS-PERIODO-AAAA-9
021400        MOVE WS-PARM-MM   TO WS-PERIODO-MM-9
021500
021600        IF WS-PARM-GUION NOT EQUAL '-'
021700           OR WS-PARM-AAAA NOT NUMERIC
021800           OR WS-PARM-MM   NOT NUMERIC THEN
021900           DISPLAY '* TARJETA DE PERIODO INVALIDA: '
022000                   WS-PARM-PERIODO
022100           MOVE 9999 TO RETURN-CODE
022200        ELSE
022300           IF WS-PERIODO-MM-9 < 1 OR WS-PERIODO-MM-9 > 12 THEN
022400              DISPLAY '* MES FUERA DE RANGO EN TARJETA: '
022500                      WS-PARM-PERIODO
022600              MOVE 9999 TO RETURN-CODE
022700           ELSE
022800              STRING WS-PARM-AAAA '-' WS-PARM-MM
022900                 DELIMITED BY SIZE INTO WS-PERIODO-TXT
023000
023100              PERFORM 1500-CALC-FECHAS-I THRU 1500-CALC-FECHAS-F
023200
023300              SET WS-PERIODO-VALIDO TO TRUE
023400
023500              DISPLAY ' '
023600              DISPLAY 'CONTRATO       MEDIDOR        TOTAL-KWH  '
023700                      ' SUBTOTAL    IMPUESTO    TOTAL'
023800
023900              EXEC SQL
024000                 OPEN CUR-CONTRATOS
024100              END-EXEC
024200
024300              IF SQLCODE NOT EQUAL ZERO THEN
024400                 MOVE SQLCODE TO WS-SQLCODE-ED
024500                 DISPLAY '* ERROR OPEN CUR-CONTRATOS = '
024600                         WS-SQLCODE-ED
024700                 MOVE 9999 TO RETURN-CODE
024800                 SET WS-PERIODO-INVALIDO TO TRUE
024900              ELSE
025000                 PERFORM 2900-FETCH-I THRU 2900-FETCH-F
025100              END-IF
025200           END-IF
025300        END-IF
025400     END-IF.
025500
025600 1000-INICIO-F. EXIT.
025700
025800
025900*-----------------------------------------------------------
026000* PRIMER Y ULTIMO DIA DEL MES DEL PERIODO, CON AJUSTE DE
026100* ANIO BISIESTO PARA FEBRERO.
026200*-----------------------------------------------------------
026300 1500-CALC-FECHAS-I.
026400
026500     MOVE WS-PERIODO-NUM-R TO WS-PERIODO-DESDE
026600     MULTIPLY WS-PERIODO-DESDE BY 100 GIVING WS-PERIODO-DESDE
026700     ADD 1 TO WS-PERIODO-DESDE
026800
026900     SET IX-MES TO WS-PERIODO-MM-9
027000     MOVE WS-DIAS-MES(IX-MES) TO WS-ULTIMO-DIA
027100
027200     IF WS-PERIODO-MM-9 EQUAL 2 THEN
027300        DIVIDE WS-PERIODO-AAAA-9 BY 4 GIVING WS-ANIO-RESIDUO
027400                                REMAINDER WS-ANIO-RESIDUO
027500        IF WS-ANIO-RESIDUO EQUAL ZERO THEN
027600           MOVE 29 TO WS-ULTIMO-DIA
027700        END-IF
027800     END-IF
027900
028000     MOVE WS-PERIODO-NUM-R TO WS-PERIODO-HASTA
028100     MULTIPLY WS-PERIODO-HASTA BY 100 GIVING WS-PERIODO-HASTA
028200     ADD WS-ULTIMO-DIA TO WS-PERIODO-HASTA.
028300
028400 1500-CALC-FECHAS-F. EXIT.
028500
028600
028700*-----------------------------------------------------------
028800 2000-PROCESO-I.
028900
029000     ADD 1 TO WS-CANT-CONSIDER
029100     MOVE 'N' TO WS-CONFIG-FALTA
029200
029300     PERFORM 2050-VERIFICAR-FACTURADO-I
029400        THRU 2050-VERIFICAR-FACTURADO-F
029500
029600     IF NOT WS-YA-FACTURADO THEN
029700        PERFORM 2100-SUMAR-LECTURAS-I THRU 2100-SUMAR-LECTURAS-F
029800
029900        EVALUATE CTR-TIPO
030000           WHEN 'FIXED'
030100              PERFORM 2200-CALC-FIJO-I  THRU 2200-CALC-FIJO-F
030200           WHEN 'FLAT'
030300              PERFORM 2210-CALC-PLANO-I THRU 2210-CALC-PLANO-F
030400           WHEN OTHER
030500              SET WS-HAY-ERROR-CONFIG TO TRUE
030600              DISPLAY '* TIPO DE CONTRATO DESCONOCIDO: '
030700                      CTR-ID ' - ' CTR-TIPO
030800        END-EVALUATE
030900
031000        IF WS-HAY-ERROR-CONFIG THEN
031100           DISPLAY '* ERROR FATAL DE CONFIGURACION EN '
031200                   'CONTRATO: ' CTR-ID
031300           MOVE 9999 TO RETURN-CODE
031400           SET WS-FIN-CURSOR TO TRUE
031500        ELSE
031600           PERFORM 2300-CALC-IMPUESTO-I THRU 2300-CALC-IMPUESTO-F
031700           PERFORM 2400-GRABAR-FACTURA-I THRU 2400-GRABAR-FACTURA-F
031800           PERFORM 2500-IMPRIMIR-DETALLE-I
031900              THRU 2500-IMPRIMIR-DETALLE-F
032000        END-IF
032100     END-IF
032200
032300     IF NOT WS-FIN-CURSOR THEN
032400        PERFORM 2900-FETCH-I THRU 2900-FETCH-F
032500     END-IF.
032600
032700 2000-PROCESO-F. EXIT.
032800
032900
033000*-----------------------------------------------------------
033100* IDEMPOTENCIA: SI YA EXISTE FACTURA PARA ESTE CONTRATO EN
033200* EL PERIODO, SE OMITE.
033300*-----------------------------------------------------------
033400 2050-VERIFICAR-FACTURADO-I.
033500
033600     MOVE 'N' TO WS-SW-YA-FACTURADO
033700
033800     EXEC SQL
033900        SELECT FACID INTO :FAC-ID
034000           FROM KC04521.TBFACTUR
034100           WHERE CONTID = :CTR-ID
034200             AND PERIODO = :WS-PERIODO-TXT
034300     END-EXEC
034400
034500     EVALUATE SQLCODE
034600        WHEN 0
034700           MOVE 'S' TO WS-SW-YA-FACTURADO
034800           ADD 1 TO WS-CANT-OMITIDAS
034900        WHEN 100
035000           CONTINUE
035100        WHEN OTHER
035200           MOVE SQLCODE TO WS-SQLCODE-ED
035300           DISPLAY '* ERROR SELECT TBFACTUR = ' WS-SQLCODE-ED
035400           MOVE 9999 TO RETURN-CODE
035500           SET WS-FIN-CURSOR TO TRUE
035600     END-EVALUATE.
035700
035800 2050-VERIFICAR-FACTURADO-F. EXIT.
035900
036000
036100*-----------------------------------------------------------
036200* SUMA DE LECTURAS HORARIAS DEL MEDIDOR EN EL PERIODO.
036300*-----------------------------------------------------------
036400 2100-SUMAR-LECTURAS-I.
036500
036600     EXEC SQL
036700        SELECT COALESCE(SUM(KWH), 0) INTO :WS-KWH-SUMA
036800           FROM KC04521.TBLECTUR
036900           WHERE MEDID = :CTR-MED-ID
037000             AND FECLEC BETWEEN :WS-PERIODO-DESDE
037100                            AND :WS-PERIODO-HASTA
037200     END-EXEC
037300
037400     IF SQLCODE NOT EQUAL ZERO THEN
037500        MOVE SQLCODE TO WS-SQLCODE-ED
037600        DISPLAY '* ERROR SUMA DE LECTURAS = ' WS-SQLCODE-ED
037700        MOVE ZERO TO WS-KWH-SUMA
037800     END-IF.
037900
038000 2100-SUMAR-LECTURAS-F. EXIT.
038100
038200
038300*-----------------------------------------------------------
038400* CONTRATO TIPO FIXED: SUBTOTAL = KWH * PRECIO POR KWH.
038500*-----------------------------------------------------------
038600 2200-CALC-FIJO-I.
038700
038800     IF CTR-PRECIO-KWH EQUAL ZERO THEN
038900        SET WS-HAY-ERROR-CONFIG TO TRUE
039000     ELSE
039100        COMPUTE WS-SUBTOTAL ROUNDED =
039200                WS-KWH-SUMA * CTR-PRECIO-KWH
039300     END-IF.
039400
039500 2200-CALC-FIJO-F. EXIT.
039600
039700
039800*-----------------------------------------------------------
039900* CONTRATO TIPO FLAT: CUOTA FIJA + EXCEDENTE SOBRE LO
040000* INCLUIDO EN EL PLAN.
040100*-----------------------------------------------------------
040200 2210-CALC-PLANO-I.
040300
040400     IF CTR-CUOTA-FIJA EQUAL ZERO
040500        OR CTR-KWH-INCL EQUAL ZERO
040600        OR CTR-PRECIO-EXC EQUAL ZERO THEN
040700        SET WS-HAY-ERROR-CONFIG TO TRUE
040800     ELSE
040900        COMPUTE WS-KWH-EXCESO = WS-KWH-SUMA - CTR-KWH-INCL
041000        IF WS-KWH-EXCESO < ZERO THEN
041100           MOVE ZERO TO WS-KWH-EXCESO
041200        END-IF
041300        COMPUTE WS-EXCESO-EUR ROUNDED =
041400                WS-KWH-EXCESO * CTR-PRECIO-EXC
041500        COMPUTE WS-SUBTOTAL ROUNDED =
041600                CTR-CUOTA-FIJA + WS-EXCESO-EUR
041700     END-IF.
041800
041900 2210-CALC-PLANO-F. EXIT.
042000
042100
042200*-----------------------------------------------------------
042300* IMPUESTO Y TOTAL, REDONDEO HALF-UP EN AMBOS CASOS.
042400*-----------------------------------------------------------
042500 2300-CALC-IMPUESTO-I.
042600
042700     COMPUTE WS-IMPUESTO ROUNDED = WS-SUBTOTAL * CTR-TASA-IVA
042800     COMPUTE WS-TOTAL-FACTURA ROUNDED =
042900             WS-SUBTOTAL + WS-IMPUESTO.
043000
043100 2300-CALC-IMPUESTO-F. EXIT.
043200
043300
043400*-----------------------------------------------------------
043500* GENERA FAC-ID Y GRABA LA FACTURA EN TBFACTUR.
043600*-----------------------------------------------------------
043700 2400-GRABAR-FACTURA-I.
043800
043900     ADD 1 TO WS-SEQ-FACTURA
044000     MOVE WS-FECHA-HOY   TO WS-FID-FECHA
044100     MOVE WS-HORA-HOY(1:6) TO WS-FID-HORA
044200     MOVE WS-SEQ-FACTURA TO WS-FID-SECUENCIA
044300
044400     MOVE WS-FAC-ID-GEN-R TO FAC-ID
044500     MOVE WS-PERIODO-TXT  TO FAC-PERIODO
044600     MOVE CTR-ID          TO FAC-CTR-ID
044700     MOVE CTR-MED-ID      TO FAC-MED-ID
044800     MOVE CTR-NOMBRE      TO FAC-NOMBRE
044900     MOVE CTR-TIPO        TO FAC-TIPO
045000     MOVE WS-KWH-SUMA     TO FAC-KWH-TOTAL
045100     MOVE WS-SUBTOTAL     TO FAC-BASE
045200     MOVE WS-IMPUESTO     TO FAC-IVA
045300     MOVE WS-TOTAL-FACTURA TO FAC-TOTAL
045400     MOVE WS-FECHA-HOY    TO FAC-FEC-GEN
045500
045600     EXEC SQL
045700        INSERT INTO KC04521.TBFACTUR
045800           ( FACID, PERIODO, CONTID, MEDID, NOMCLI, TIPOCT,
045900             KWHTOT, BASEIMP, CUOTIVA, TOTALFA, FECGEN )
046000        VALUES
046100           ( :FAC-ID, :FAC-PERIODO, :FAC-CTR-ID, :FAC-MED-ID,
046200             :FAC-NOMBRE, :FAC-TIPO, :FAC-KWH-TOTAL,
046300             :FAC-BASE, :FAC-IVA, :FAC-TOTAL, :FAC-FEC-GEN )
046400     END-EXEC
046500
046600     IF SQLCODE EQUAL ZERO THEN
046700        ADD 1 TO WS-CANT-GENERADAS
046800        ADD WS-TOTAL-FACTURA TO WS-TOTAL-FACTURADO
046900     ELSE
047000        MOVE SQLCODE TO WS-SQLCODE-ED
047100        DISPLAY '* ERROR INSERT TBFACTUR = ' WS-SQLCODE-ED
047200        MOVE 9999 TO RETURN-CODE
047300        SET WS-FIN-CURSOR TO TRUE
047400     END-IF.
047500
047600 2400-GRABAR-FACTURA-F. EXIT.
047700
047800
047900*-----------------------------------------------------------
048000 2500-IMPRIMIR-DETALLE-I.
048100
048200     MOVE CTR-ID           TO WS-LD-CONTRATO
048300     MOVE CTR-MED-ID       TO WS-LD-MEDIDOR
048400     MOVE WS-KWH-SUMA      TO WS-LD-KWH
048500     MOVE WS-SUBTOTAL      TO WS-LD-SUBTOTAL
048600     MOVE WS-IMPUESTO      TO WS-LD-IMPUESTO
048700     MOVE WS-TOTAL-FACTURA TO WS-LD-TOTAL
048800
048900     DISPLAY WS-LINEA-DETALLE.
049000
049100 2500-IMPRIMIR-DETALLE-F. EXIT.
049200
049300
049400*-----------------------------------------------------------
049500 2900-FETCH-I.
049600
049700     EXEC SQL
049800        FETCH CUR-CONTRATOS
049900           INTO :CTR-ID, :CTR-MED-ID, :CTR-NOMBRE, :CTR-TIPO,
050000                :CTR-CUOTA-FIJA, :CTR-KWH-INCL,
050100                :CTR-PRECIO-EXC, :CTR-PRECIO-KWH,
050200                :CTR-TASA-IVA
050300     END-EXEC
050400
050500     EVALUATE SQLCODE
050600        WHEN 0
050700           CONTINUE
050800        WHEN 100
050900           SET WS-FIN-CURSOR TO TRUE
051000        WHEN OTHER
051100           MOVE SQLCODE TO WS-SQLCODE-ED
051200           DISPLAY '* ERROR FETCH CUR-CONTRATOS = '
051300                   WS-SQLCODE-ED
051400           MOVE 9999 TO RETURN-CODE
051500           SET WS-FIN-CURSOR TO TRUE
051600     END-EVALUATE.
051700
051800 2900-FETCH-F. EXIT.
051900
052000
052100*-----------------------------------------------------------
052200 9999-FINAL-I.
052300
052400     IF WS-PERIODO-VALIDO THEN
052500        EXEC SQL
052600           CLOSE CUR-CONTRATOS
052700        END-EXEC
052800     END-IF
052900
053000     DISPLAY ' '
053100     DISPLAY 'BILLING RUN SUMMARY'
053200     DISPLAY 'PERIOD:              ' WS-PERIODO-TXT
053300     MOVE WS-CANT-CONSIDER  TO WS-CONT-EDIT
053400     DISPLAY 'CONTRACTS CONSIDERED: ' WS-CONT-EDIT
053500     MOVE WS-CANT-GENERADAS TO WS-CONT-EDIT
053600     DISPLAY 'INVOICES GENERATED:   ' WS-CONT-EDIT
053700     MOVE WS-CANT-OMITIDAS  TO WS-CONT-EDIT
053800     DISPLAY 'CONTRACTS SKIPPED:    ' WS-CONT-EDIT
053900             '   (ALREADY INVOICED THIS PERIOD)'
054000     MOVE WS-TOTAL-FACTURADO TO WS-TOTAL-EDIT
054100     DISPLAY 'TOTAL INVOICED (EUR): ' WS-TOTAL-EDIT.
054200
054300 9999-FINAL-F. EXIT.
