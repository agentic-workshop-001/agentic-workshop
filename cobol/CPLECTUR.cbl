000100******************************************************************
000200* DCLGEN TABLE(KC04521.TBLECTUR)                                 *
000300*        LIBRARY(USUARIO.NATURGY.DCLGEN(TBLECTUR))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(LEC-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000*                                                                *
001100* 2011-03-21  DCH  ALTA INICIAL - LECTURAS HORARIAS DE MEDIDOR   *
001200******************************************************************
001300     EXEC SQL DECLARE KC04521.TBLECTUR TABLE
001400     ( MEDID                          CHAR(20) NOT NULL,
001500       FECLEC                         DECIMAL(8, 0) NOT NULL,
001600       HORLEC                         DECIMAL(2, 0) NOT NULL,
001700       KWH                            DECIMAL(10, 3) NOT NULL,
001800       CALIDAD                        CHAR(9)
001900     ) END-EXEC.
002000******************************************************************
002100* COBOL DECLARATION FOR TABLE KC04521.TBLECTUR                  *
002200******************************************************************
002300 01  DCLTBLECTUR.
002400     10 LEC-MED-ID         PIC X(20).                 *> MEDID
002500     10 LEC-FECHA          PIC S9(8)V     COMP-3.     *> FECLEC
002600     10 LEC-HORA           PIC S9(2)V     COMP-3.     *> HORLEC
002700     10 LEC-KWH            PIC S9(7)V9(3) COMP-3.     *> KWH
002800     10 LEC-CALIDAD        PIC X(9).                  *> CALIDAD
002900     10 FILLER             PIC X(12).
003000******************************************************************
003100* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
003200******************************************************************
