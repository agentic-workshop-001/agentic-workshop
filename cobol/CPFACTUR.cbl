000100******************************************************************
000200* DCLGEN TABLE(KC04521.TBFACTUR)                                 *
000300*        LIBRARY(USUARIO.NATURGY.DCLGEN(TBFACTUR))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(FAC-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000*                                                                *
001100* 2011-04-02  DCH  ALTA INICIAL - FACTURAS GENERADAS POR PERIODO *
001200******************************************************************
001300     EXEC SQL DECLARE KC04521.TBFACTUR TABLE
001400     ( FACID                          CHAR(36) NOT NULL,
001500       PERIODO                        CHAR(7)  NOT NULL,
001600       CONTID                         CHAR(20) NOT NULL,
001700       MEDID                          CHAR(20) NOT NULL,
001800       NOMCLI                         CHAR(60) NOT NULL,
001900       TIPOCT                         CHAR(5)  NOT NULL,
002000       KWHTOT                         DECIMAL(12, 3) NOT NULL,
002100       BASEIMP                        DECIMAL(9, 2)  NOT NULL,
002200       CUOTIVA                        DECIMAL(9, 2)  NOT NULL,
002300       TOTALFA                        DECIMAL(9, 2)  NOT NULL,
002400       FECGEN                         DECIMAL(14, 0) NOT NULL
002500     ) END-EXEC.
002600******************************************************************
002700* COBOL DECLARATION FOR TABLE KC04521.TBFACTUR                  *
002800******************************************************************
002900 01  DCLTBFACTUR.
003000     10 FAC-ID             PIC X(36).                 *> FACID
003100     10 FAC-PERIODO        PIC X(7).                  *> PERIODO
003200     10 FAC-CTR-ID         PIC X(20).                 *> CONTID
003300     10 FAC-MED-ID         PIC X(20).                 *> MEDID
003400     10 FAC-NOMBRE         PIC X(60).                 *> NOMCLI
003500     10 FAC-TIPO           PIC X(5).                  *> TIPOCT
003600     10 FAC-KWH-TOTAL      PIC S9(9)V9(3) COMP-3.     *> KWHTOT
003700     10 FAC-BASE           PIC S9(7)V9(2) COMP-3.     *> BASEIMP
003800     10 FAC-IVA            PIC S9(7)V9(2) COMP-3.     *> CUOTIVA
003900     10 FAC-TOTAL          PIC S9(7)V9(2) COMP-3.     *> TOTALFA
004000     10 FAC-FEC-GEN        PIC S9(14)V    COMP-3.     *> FECGEN
004100     10 FILLER             PIC X(10).
004200******************************************************************
004300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 11      *
004400******************************************************************
