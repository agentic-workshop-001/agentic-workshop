000100******************************************************************
000200* DCLGEN TABLE(KC04521.TBCONTRA)                                 *
000300*        LIBRARY(USUARIO.NATURGY.DCLGEN(TBCONTRA))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(CTR-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000*                                                                *
001100* 1998-11-09  JRR  ALTA INICIAL - TABLA MAESTRA DE CONTRATOS     *
001200* 2009-06-30  DCH  AGREGADAS COLUMNAS DE TARIFA PLANA (REQ-0231) *
001300******************************************************************
001400     EXEC SQL DECLARE KC04521.TBCONTRA TABLE
001500     ( CONTID                         CHAR(20) NOT NULL,
001600       MEDID                          CHAR(20) NOT NULL,
001700       CLIID                          CHAR(20) NOT NULL,
001800       NOMCLI                         CHAR(60) NOT NULL,
001900       NIF                            CHAR(20) NOT NULL,
002000       EMAIL                          CHAR(60),
002100       TIPOCT                         CHAR(5)  NOT NULL,
002200       FECALTA                        DECIMAL(8, 0) NOT NULL,
002300       FECBAJA                        DECIMAL(8, 0),
002400       CICLOFA                        CHAR(10) NOT NULL,
002500       CUOTAFI                        DECIMAL(9, 2),
002600       KWHINCL                        DECIMAL(10, 3),
002700       PRECEXC                        DECIMAL(9, 4),
002800       PRECKWH                        DECIMAL(9, 4),
002900       TASAIVA                        DECIMAL(5, 4) NOT NULL,
003000       IBAN                           CHAR(34)
003100     ) END-EXEC.
003200******************************************************************
003300* COBOL DECLARATION FOR TABLE KC04521.TBCONTRA                  *
003400******************************************************************
003500 01  DCLTBCONTRA.
003600     10 CTR-ID             PIC X(20).                 *> CONTID
003700     10 CTR-MED-ID         PIC X(20).                 *> MEDID
003800     10 CTR-CLI-ID         PIC X(20).                 *> CLIID
003900     10 CTR-NOMBRE         PIC X(60).                 *> NOMCLI
004000     10 CTR-NIF            PIC X(20).                 *> NIF
004100     10 CTR-EMAIL          PIC X(60).                 *> EMAIL
004200     10 CTR-TIPO           PIC X(5).                  *> TIPOCT
004300     10 CTR-FEC-ALTA       PIC S9(8)V     COMP-3.     *> FECALTA
004400     10 CTR-FEC-BAJA       PIC S9(8)V     COMP-3.     *> FECBAJA
004500     10 CTR-CICLO          PIC X(10).                 *> CICLOFA
004600     10 CTR-CUOTA-FIJA     PIC S9(7)V9(2) COMP-3.     *> CUOTAFI
004700     10 CTR-KWH-INCL       PIC S9(7)V9(3) COMP-3.     *> KWHINCL
004800     10 CTR-PRECIO-EXC     PIC S9(5)V9(4) COMP-3.     *> PRECEXC
004900     10 CTR-PRECIO-KWH     PIC S9(5)V9(4) COMP-3.     *> PRECKWH
005000     10 CTR-TASA-IVA       PIC S9(1)V9(4) COMP-3.     *> TASAIVA
005100     10 CTR-IBAN           PIC X(34).                 *> IBAN
005200     10 FILLER             PIC X(06).
005300******************************************************************
005400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 16      *
005500******************************************************************
