000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARME.
000300 AUTHOR. D. CHAVEZ HUAMAN.
000400 INSTALLATION. NATURGY WORKSHOP - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY. NON-CONFIDENTIAL.
000800******************************************************************
000900*    CARGA DE MEDIDORES                                         *
001000*    - LEE EL ARCHIVO DE MEDIDORES (CSV, QSAM)                  *
001100*    - EN MODO SEMILLA (UPSI-1 OFF) SOLO VALIDA MED-ID           *
001200*    - EN MODO IMPORTACION (UPSI-1 ON) VALIDA DOMICILIO Y       *
001300*      CIUDAD ADEMAS, Y NO ABORTA POR FILA ERRONEA              *
001400*    - DESCARTA DUPLICADOS CONTRA TBMEDIDO (DB2)                *
001500*    - INSERTA EN TBMEDIDO LOS REGISTROS VALIDOS                *
001600******************************************************************
001700* BITACORA DE CAMBIOS
001800* ----------------------------------------------------------
001900* 04/02/1987  DCH  0000  ALTA INICIAL DEL PROGRAMA
002000* 11/09/1987  DCH  0012  SE AGREGA CONTEO DE DUPLICADOS
002100* 22/01/1989  JRR  0031  CORRIGE OPEN DE TBMEDIDO EN ERROR SQL
002200* 14/07/1992  JRR  0044  VALIDACION DE CIUDAD EN MODO IMPORT
002300* 03/03/1995  SLM  0059  AGREGA DISPLAY DE FECHA DE PROCESO
002400* 17/11/1998  DCH  0002  REVISION Y2K - WS-FECHA-HOY A 4 DIGITOS  CR19981
002500* 09/02/1999  DCH  0003  REVISION Y2K - PRUEBAS DE CORTE DE ANIO  CR19982
002600* 21/06/2000  SLM  0067  CUPS OPCIONAL, NO SE VALIDA SI VIENE EN
002700*                        BLANCO
002800* 05/09/2001  JRR  0078  DISPLAY DE CABECERA ANTES DE PROCESAR
002900* 30/04/2003  DCH  0091  AJUSTE MENSAJE DE ERROR EN INSERT SQL
003000* 17/02/2004  SLM  0103  AGREGA CODIGO POSTAL (REQ-FACT-014)
003100* 12/10/2006  JRR  0119  DEPURACION DE CONTADORES AL CIERRE
003200******************************************************************
003300
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-1 ON  STATUS IS SW-MODO-IMPORTACION
004100            OFF STATUS IS SW-MODO-SEMILLA.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT MEDIENT ASSIGN TO DDMEDENT
004600     FILE STATUS IS FS-MEDIENT.
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  MEDIENT
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  REG-MEDIENT             PIC X(200).
005600
005700 WORKING-STORAGE SECTION.
005800*=======================*
005900 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
006000
006100*----------- ARCHIVOS ------------------------------------------
006200 77  FS-MEDIENT               PIC XX      VALUE SPACES.
006300     88  FS-MEDIENT-FIN                   VALUE '10'.
006400
006500 77  WS-STATUS-FIN            PIC X       VALUE 'N'.
006600     88  WS-FIN-LECTURA                   VALUE 'Y'.
006700     88  WS-NO-FIN-LECTURA                VALUE 'N'.
006800
006900 77  WS-PRIMERA-LINEA         PIC X       VALUE 'S'.
007000     88  WS-ES-CABECERA                   VALUE 'S'.
007100     88  WS-NO-ES-CABECERA                VALUE 'N'.
007200
007300*----------- SQL -------------------------------------------
007400 77  WS-SQLCODE               PIC S9(9) COMP VALUE ZERO.
007500 77  WS-SQLCODE-ED             PIC -ZZZZZZZZ9.
007600
007700*----------- CONTADORES (COMP, ERA UPSI) -------------------
007800 01  WS-CONTADORES.
007900     05  WS-CANT-LEIDOS       PIC 9(05)   COMP VALUE ZERO.
008000     05  WS-CANT-INSERT       PIC 9(05)   COMP VALUE ZERO.
008100     05  WS-CANT-DUPLIC       PIC 9(05)   COMP VALUE ZERO.
008200     05  WS-CANT-ERRORES      PIC 9(05)   COMP VALUE ZERO.
008300     05  FILLER               PIC X(04).
008400 77  WS-CONT-EDIT             PIC ZZ,ZZ9.
008500
008600*----------- VARIABLES DE TRABAJO ---------------------------
008700 77  WS-MENSAJE-ERROR         PIC X(40)   VALUE SPACES.
008800
008900*---- CAMPOS RECIBIDOS DE LA LINEA CSV DE MEDIDORES ---------
009000 01  WS-CSV-MEDIDOR.
009100     05  WS-MED-ID-ENT        PIC X(20)   VALUE SPACES.
009200     05  WS-MED-CUPS-ENT      PIC X(22)   VALUE SPACES.
009300     05  WS-MED-DOMIC-ENT     PIC X(60)   VALUE SPACES.
009400     05  WS-MED-CPOST-ENT     PIC X(10)   VALUE SPACES.
009500     05  WS-MED-CIUDAD-ENT    PIC X(40)   VALUE SPACES.
009600     05  FILLER               PIC X(10).
009700
009800*---- REDEFINE PARA TRAZA COMPLETA DE FILA RECHAZADA ---------
009900 01  WS-CSV-MEDIDOR-R REDEFINES WS-CSV-MEDIDOR PIC X(162).
010000
010100*---- REDEFINE PARA VOLCADO DE CONTADORES EN EL CIERRE --------
010200 01  WS-CONTADORES-R REDEFINES WS-CONTADORES PIC 9(20).
010300
010400*---- FECHA DE PROCESO (SE ESTAMPA EN PANTALLA AL CIERRE) ---
010500 01  WS-FECHA-HOY             PIC 9(06)   VALUE ZEROS.
010600 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
010700     05  WS-FH-AA             PIC 99.
010800     05  WS-FH-MM             PIC 99.
010900     05  WS-FH-DD             PIC 99.
011000
011100*//// COPYBOOK DE LA TABLA DE MEDIDORES (DB2) ///////////////
011200     COPY CPMEDIDO.
011300*/////////////////////////////////////////////////////////////
011400
011500     EXEC SQL INCLUDE SQLCA END-EXEC.
011600
011700 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011800
011900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012000 PROCEDURE DIVISION.
012100
012200 MAIN-PROGRAM-I.
012300
012400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012600                            UNTIL WS-FIN-LECTURA
012700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012800
012900 MAIN-PROGRAM-F. GOBACK.
013000
013100
013200*-----------------------------------------------------------
013300 1000-INICIO-I.
013400
013500     ACCEPT WS-FECHA-HOY FROM DATE
013600     SET WS-NO-FIN-LECTURA TO TRUE
013700     SET WS-ES-CABECERA    TO TRUE
013800
013900     OPEN INPUT MEDIENT
014000     IF FS-MEDIENT IS NOT EQUAL '00' THEN
014100        DISPLAY '* ERROR EN OPEN MEDIENT = ' FS-MEDIENT
014200        MOVE 9999 TO RETURN-CODE
014300        SET WS-FIN-LECTURA TO TRUE
014400     ELSE
014500        DISPLAY '==================================='
014600        DISPLAY 'CARGA DE MEDIDORES - PERIODO EN CURSO'
014700        PERFORM 2100-LEER-I THRU 2100-LEER-F
014800        SET WS-NO-ES-CABECERA TO TRUE
014900     END-IF.
015000
015100 1000-INICIO-F. EXIT.
015200
015300
015400*-----------------------------------------------------------
015500 2000-PROCESO-I.
015600
015700     PERFORM 2010-PARSEAR-I  THRU 2010-PARSEAR-F
015800     PERFORM 2020-VERIFICAR-I THRU 2020-VERIFICAR-F
015900
016000     IF WS-MENSAJE-ERROR = SPACES THEN
016100        PERFORM 2050-DUPLICADO-I THRU 2050-DUPLICADO-F
016200     END-IF
016300
016400     PERFORM 2100-LEER-I THRU 2100-LEER-F.
016500
016600 2000-PROCESO-F. EXIT.
016700
016800
016900*-----------------------------------------------------------
017000 2010-PARSEAR-I.
017100
017200     MOVE SPACES TO WS-CSV-MEDIDOR
017300     MOVE SPACES TO WS-MENSAJE-ERROR
017400
017500     UNSTRING REG-MEDIENT DELIMITED BY ','
017600        INTO WS-MED-ID-ENT
017700             WS-MED-CUPS-ENT
017800             WS-MED-DOMIC-ENT
017900             WS-MED-CPOST-ENT
018000             WS-MED-CIUDAD-ENT
018100     END-UNSTRING.
018200
018300 2010-PARSEAR-F. EXIT.
018400
018500
018600*-----------------------------------------------------------
018700 2020-VERIFICAR-I.
018800
018900     IF WS-MED-ID-ENT = SPACES THEN
019000        MOVE 'MED-ID EN BLANCO' TO WS-MENSAJE-ERROR
019100     END-IF
019200
019300     IF SW-MODO-IMPORTACION AND WS-MENSAJE-ERROR = SPACES THEN
019400        IF WS-MED-DOMIC-ENT = SPACES THEN
019500           MOVE 'DOMICILIO EN BLANCO' TO WS-MENSAJE-ERROR
019600        END-IF
019700        IF WS-MED-CIUDAD-ENT = SPACES
019800           AND WS-MENSAJE-ERROR = SPACES THEN
019900           MOVE 'CIUDAD EN BLANCO' TO WS-MENSAJE-ERROR
020000        END-IF
020100     END-IF
020200
020300     IF WS-MENSAJE-ERROR NOT EQUAL SPACES THEN
020400        DISPLAY '* FILA RECHAZADA - CAUSA: ' WS-MENSAJE-ERROR
020500        DISPLAY '  LINEA: ' WS-CSV-MEDIDOR-R
020600        ADD 1 TO WS-CANT-ERRORES
020700     END-IF.
020800
020900 2020-VERIFICAR-F. EXIT.
021000
021100
021200*-----------------------------------------------------------
021300 2050-DUPLICADO-I.
021400
021500     MOVE WS-MED-ID-ENT TO MED-ID
021600
021700     EXEC SQL
021800        SELECT MEDID INTO :MED-ID
021900           FROM KC04521.TBMEDIDO
022000           WHERE MEDID = :MED-ID
022100     END-EXEC
022200
022300     EVALUATE SQLCODE
022400        WHEN 0
022500           DISPLAY '  DUPLICADO - MED-ID YA EXISTE: ' MED-ID
022600           ADD 1 TO WS-CANT-DUPLIC
022700        WHEN 100
022800           PERFORM 2200-GRABAR-I THRU 2200-GRABAR-F
022900        WHEN OTHER
023000           MOVE SQLCODE TO WS-SQLCODE-ED
023100           DISPLAY '* ERROR SELECT TBMEDIDO = ' WS-SQLCODE-ED
023200           MOVE 9999 TO RETURN-CODE
023300           ADD 1 TO WS-CANT-ERRORES
023400     END-EVALUATE.
023500
023600 2050-DUPLICADO-F. EXIT.
023700
023800
023900*-----------------------------------------------------------
024000 2100-LEER-I.
024100
024200     READ MEDIENT INTO REG-MEDIENT
024300
024400     EVALUATE FS-MEDIENT
024500        WHEN '00'
024600           IF WS-ES-CABECERA THEN
024700              CONTINUE
024800           ELSE
024900              ADD 1 TO WS-CANT-LEIDOS
025000           END-IF
025100        WHEN '10'
025200           SET WS-FIN-LECTURA TO TRUE
025300        WHEN OTHER
025400           DISPLAY '* ERROR EN LECTURA MEDIENT = ' FS-MEDIENT
025500           MOVE 9999 TO RETURN-CODE
025600           SET WS-FIN-LECTURA TO TRUE
025700     END-EVALUATE.
025800
025900 2100-LEER-F. EXIT.
026000
026100
026200*-----------------------------------------------------------
026300 2200-GRABAR-I.
026400
026500     MOVE WS-MED-ID-ENT     TO MED-ID
026600     MOVE WS-MED-CUPS-ENT   TO MED-CUPS
026700     MOVE WS-MED-DOMIC-ENT  TO MED-DOMIC
026800     MOVE WS-MED-CPOST-ENT  TO MED-CPOSTAL
026900     MOVE WS-MED-CIUDAD-ENT TO MED-CIUDAD
027000
027100     EXEC SQL
027200        INSERT INTO KC04521.TBMEDIDO
027300           ( MEDID, CUPS, DOMIC, CPOSTAL, CIUDAD )
027400        VALUES
027500           ( :MED-ID, :MED-CUPS, :MED-DOMIC,
027600             :MED-CPOSTAL, :MED-CIUDAD )
027700     END-EXEC
027800
027900     IF SQLCODE EQUAL ZERO THEN
028000        ADD 1 TO WS-CANT-INSERT
028100     ELSE
028200        MOVE SQLCODE TO WS-SQLCODE-ED
028300        DISPLAY '* ERROR INSERT TBMEDIDO = ' WS-SQLCODE-ED
028400        ADD 1 TO WS-CANT-ERRORES
028500     END-IF.
028600
028700 2200-GRABAR-F. EXIT.
028800
028900
029000*-----------------------------------------------------------
029100 9999-FINAL-I.
029200
029300     CLOSE MEDIENT
029400     IF FS-MEDIENT IS NOT EQUAL '00' THEN
029500        DISPLAY '* ERROR EN CLOSE MEDIENT = ' FS-MEDIENT
029600        MOVE 9999 TO RETURN-CODE
029700     END-IF
029800
029900     DISPLAY ' '
030000     DISPLAY 'FECHA DE PROCESO: ' WS-FH-DD '/' WS-FH-MM
030100             '/' WS-FH-AA
030200     DISPLAY '==================================='
030300     MOVE WS-CANT-LEIDOS  TO WS-CONT-EDIT
030400     DISPLAY 'MEDIDORES LEIDOS:      ' WS-CONT-EDIT
030500     MOVE WS-CANT-INSERT  TO WS-CONT-EDIT
030600     DISPLAY 'MEDIDORES INSERTADOS:  ' WS-CONT-EDIT
030700     MOVE WS-CANT-DUPLIC  TO WS-CONT-EDIT
030800     DISPLAY 'MEDIDORES DUPLICADOS:  ' WS-CONT-EDIT
030900     MOVE WS-CANT-ERRORES TO WS-CONT-EDIT
031000     DISPLAY 'MEDIDORES CON ERROR:   ' WS-CONT-EDIT
031100     DISPLAY 'VOLCADO CONTADORES (AUDITORIA): ' WS-CONTADORES-R.
031200
031300 9999-FINAL-F. EXIT.
