000100******************************************************************
000200* DCLGEN TABLE(KC04521.TBMEDIDO)                                 *
000300*        LIBRARY(USUARIO.NATURGY.DCLGEN(TBMEDIDO))               *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(MED-)                                             *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000*                                                                *
001100* 1998-11-04  JRR  ALTA INICIAL - TABLA MAESTRA DE MEDIDORES     *
001200* 2004-02-17  SLM  AGREGADA COLUMNA MED-CPOSTAL (REQ. FACT-014)  *
001300******************************************************************
001400     EXEC SQL DECLARE KC04521.TBMEDIDO TABLE
001500     ( MEDID                          CHAR(20) NOT NULL,
001600       CUPS                           CHAR(22),
001700       DOMIC                          CHAR(60) NOT NULL,
001800       CPOSTAL                        CHAR(10),
001900       CIUDAD                         CHAR(40) NOT NULL
002000     ) END-EXEC.
002100******************************************************************
002200* COBOL DECLARATION FOR TABLE KC04521.TBMEDIDO                  *
002300******************************************************************
002400 01  DCLTBMEDIDO.
002500     10 MED-ID             PIC X(20).                 *> MEDID
002600     10 MED-CUPS           PIC X(22).                 *> CUPS
002700     10 MED-DOMIC          PIC X(60).                 *> DOMIC
002800     10 MED-CPOSTAL        PIC X(10).                 *> CPOSTAL
002900     10 MED-CIUDAD         PIC X(40).                 *> CIUDAD
003000     10 FILLER             PIC X(08).
003100******************************************************************
003200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 5       *
003300******************************************************************
