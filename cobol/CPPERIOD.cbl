000100*    CPPERIOD
000200**************************************
000300*         TARJETA DE CONTROL          *
000400*         PERIODO DE FACTURACION      *
000500*         LARGO 80 BYTES              *
000600**************************************
000700* 2011-04-02  DCH  ALTA INICIAL
000800* 2013-09-10  SLM  VALIDACION FORMATO AAAA-MM (REQ-0318)
000900 01  WS-TARJETA-PERIODO.
001000     03  WS-PARM-PERIODO.
001100         05  WS-PARM-AAAA       PIC X(04).
001200         05  WS-PARM-GUION      PIC X(01).
001300         05  WS-PARM-MM         PIC X(02).
001400     03  FILLER                 PIC X(73)    VALUE SPACES.
